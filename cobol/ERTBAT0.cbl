000100****************************************************************
000200*                                                                *
000300*   PROGRAM-ID  : ERTBAT0                                       *
000400*   SYSTEM      : ERT - HEDERA EXCHANGE RATE TOOL (BATCH SLICE) *
000500*                                                                *
000600*   THIS IS THE HOURLY BATCH DRIVER FOR THE NETWORK'S RATE-     *
000700*   CALCULATION CYCLE.  IT READS THE EXCHANGE QUOTE SET AND THE *
000800*   CURRENT/MIDNIGHT RATE AND CONFIG PARAMETERS, CALLS THE RATE *
000900*   CALCULETTE (ERTCLC0) TO PRODUCE THE NEXT RATE, AND WRITES   *
001000*   THE RESULT RECORD FOR THE PUBLISHING STEP THAT FOLLOWS.     *
001100*                                                                *
001200*   THE HEDERA FILE-UPDATE TRANSACTION, THE DATABASE PUSH OF    *
001300*   RESULTS, AND THE EXCHANGE HTTP POLLING THAT PRODUCES THE    *
001400*   QUOTE ROWS ARE ALL HANDLED OUTSIDE THIS PROGRAM.            *
001500*                                                                *
001600****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     ERTBAT0.
001900 AUTHOR.         R J MCALLISTER.
002000 INSTALLATION.   HEDERA COUNCIL OPERATIONS CENTER.
002100 DATE-WRITTEN.   02/14/89.
002200 DATE-COMPILED.
002300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002400****************************************************************
002500*                       C H A N G E   L O G                     *
002600*----------------------------------------------------------------*
002700* DATE       BY   TICKET    DESCRIPTION                          *
002800*----------------------------------------------------------------*
002900* 02/14/89   RJM  ERT-0007  ORIGINAL CUT.  READS BITREX, LIQUID  *
003000*                           AND COINBASE QUOTES ONLY.           *
003100* 09/30/91   RJM  ERT-0031  ADDED MIDNIGHT-RATE READ AND CLIP    *
003200*                           PARAMETERS TO THE RATES-IN RECORD.  *
003300* 08/22/96   DCS  ERT-0071  ADDED CFG-FREQUENCY-SECONDS - RUN    *
003400*                           CYCLE IS NOW CONFIGURABLE PER        *
003500*                           NETWORK INSTEAD OF HARD-CODED HOURLY.*
003600* 11/02/98   DCS  ERT-0094  Y2K REMEDIATION.  EXPIRATION TIMES   *
003700*                           RECONFIRMED AS EPOCH SECONDS, NOT    *
003800*                           TWO-DIGIT YEAR DATES - NO FIELD      *
003900*                           WIDTH CHANGE REQUIRED.  ADDED THE    *
004000*                           01/01/2000 SANITY CHECK TO 0200.     *
004100* 03/09/99   DCS  ERT-0094  Y2K SIGN-OFF.  CENTURY WINDOW TEST   *
004200*                           REMOVED FROM 0200 AFTER SANITY RUN   *
004300*                           CONFIRMED EPOCH ARITHMETIC IS CLEAN. *
004400* 05/03/11   PQO  ERT-0203  ADDED RATIN-MIDNIGHT-PRESENT FLAG -  *
004500*                           MIDNIGHT RATE MAY NOW BE ABSENT ON   *
004600*                           THE FIRST RUN AFTER A COLD START.   *
004700* 11/19/15   TLK  ERT-0174  WIDENED THE QUOTE TABLE TO SIX SLOTS *
004800*                           FOR UPBIT, OKCOIN AND BINANCE.       *
004900* 06/30/20   AFE  ERT-0241  ADDED 0210-VALIDATE-EXCH-NAME SO AN  *
005000*                           UNRECOGNISED EXCHANGE NAME IS LOGGED *
005100*                           AND EXCLUDED HERE, NOT JUST UPSTREAM.*
005200* 04/17/24   AFE  ERT-0266  ADDED THE RERUN SWITCH (UPSI-0) SO   *
005300*                           OPERATIONS CAN RE-DRIVE A CYCLE THAT *
005400*                           ABENDED WITHOUT A DOUBLE-COUNT       *
005500*                           WARNING ON THE QUOTE TABLE.          *
005600* 02/11/25   AFE  ERT-0271  CR/RC DECLARED GLOBAL, MATCHING THE  *
005700*                           CALCULETTE'S OWN WORKING STORAGE.    *
005800*                           0100 NOW EXITS STRAIGHT TO 0100-EXIT *
005900*                           ON AN OPEN FAILURE INSTEAD OF        *
006000*                           FALLING INTO THE COUNTER RESET,      *
006100*                           WHICH WAS CLOBBERING THE CR/RC THE   *
006200*                           OPEN CHECK HAD JUST SET.             *
006300****************************************************************
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.    IBM-370.
006800 OBJECT-COMPUTER.    IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 ON  STATUS IS ERT-RERUN-SWITCH
007200            OFF STATUS IS ERT-NORMAL-RUN-SWITCH
007300     CLASS ERT-ALPHA-CLASS IS
007400           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007500*
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800*--- EXCHANGE QUOTES FOR THIS RUN, ONE ROW PER CONFIGURED ------*
007900*--- EXCHANGE, ORDER AS SUPPLIED ---------------------------------*
008000     SELECT  EXCHQIN  ASSIGN TO EXCHQIN
008100             ORGANIZATION IS SEQUENTIAL
008200             ACCESS MODE  IS SEQUENTIAL
008300             FILE STATUS  IS W-EXCHQIN-FS.
008400*--- CURRENT RATE, MIDNIGHT RATE AND CONFIG PARAMETERS, ONE -----*
008500*--- RECORD PER RUN ------------------------------------------------*
008600     SELECT  RATESIN  ASSIGN TO RATESIN
008700             ORGANIZATION IS SEQUENTIAL
008800             ACCESS MODE  IS SEQUENTIAL
008900             FILE STATUS  IS W-RATESIN-FS.
009000*--- THE COMPUTED CURRENT/NEXT RATE PAIR, ONE RECORD PER RUN ---*
009100     SELECT  RATESOUT ASSIGN TO RATESOUT
009200             ORGANIZATION IS SEQUENTIAL
009300             ACCESS MODE  IS SEQUENTIAL
009400             FILE STATUS  IS W-RATESOUT-FS.
009500*
009600 DATA DIVISION.
009700 FILE SECTION.
009800*
009900 FD  EXCHQIN
010000     RECORD CONTAINS 28 CHARACTERS
010100     DATA RECORD IS EXCHQIN-RECORD.
010200 01  EXCHQIN-RECORD.
010300     05  EQT-NAME               PIC X(10).
010400     05  EQT-RATE               PIC 9(06)V9(08) COMP-3.
010500     05  EQT-VALID              PIC X(01).
010600         88  EQT-VALID-YES      VALUE 'Y'.
010700         88  EQT-VALID-NO       VALUE 'N'.
010800     05  FILLER                 PIC X(09).
010900*--- RAW VIEW OF THE QUOTE ROW - USED TO DUMP A REJECTED ROW ---*
011000*--- TO THE OPERATOR CONSOLE WITHOUT UNPACKING IT FIELD-BY-FIELD*
011100 01  EXCHQIN-RECORD-ALT REDEFINES EXCHQIN-RECORD.
011200     05  W-EXCHQIN-RAW          PIC X(28).
011300*
011400 FD  RATESIN
011500     RECORD CONTAINS 70 CHARACTERS
011600     DATA RECORD IS RATESIN-RECORD.
011700 01  RATESIN-RECORD.
011800     05  RATESIN-DATA           PIC X(70).
011900*--- STRUCTURED VIEW OF THE SAME 70 BYTES - CURRENT RATE, ------*
012000*--- MIDNIGHT-PRESENT FLAG, MIDNIGHT RATE, THEN CONFIG PARAMS ---*
012100 01  RATESIN-FIELDS REDEFINES RATESIN-RECORD.
012200     COPY XERTRT REPLACING 'X' BY 'RCU'.
012300     05  RIN-MIDNIGHT-PRESENT   PIC X(01).
012400         88  RIN-MIDNIGHT-IS-PRESENT VALUE 'Y'.
012500         88  RIN-MIDNIGHT-IS-ABSENT  VALUE 'N'.
012600     COPY XERTRT REPLACING 'X' BY 'RMD'.
012700     COPY XERTCF REPLACING 'X' BY 'RCF'.
012800*
012900 FD  RATESOUT
013000     RECORD CONTAINS 39 CHARACTERS
013100     DATA RECORD IS RATESOUT-RECORD.
013200 01  RATESOUT-RECORD.
013300     COPY XERTRS REPLACING 'X' BY 'ER'.
013400*--- RAW VIEW OF THE RESULT ROW - DISPLAYED AT END-OF-JOB AS A -*
013500*--- PLAIN CHECKSUM OF WHAT WENT OUT ------------------------------*
013600 01  RATESOUT-RECORD-ALT REDEFINES RATESOUT-RECORD.
013700     05  W-RATESOUT-RAW         PIC X(39).
013800*
013900 WORKING-STORAGE SECTION.
014000*   *** LIBRARIAN CONTROL - DO NOT REMOVE ***
014100 01  SLATVARS              PIC X(122)        VALUE 'SLAT
014200-    'VARS START:04/17/2409:41:02AFE          ERTBAT0 0009000024
014300-    'ERT.PROD.PGM                               SLAT VARS END'.
014400*
014500 01  VERSION                 PIC X(23) VALUE
014600     'ERTBAT0  09 DU 04/17/24'.
014700*
014800*--- STANDALONE COUNTERS AND SWITCHES - 77 LEVEL PER SHOP ------*
014900*--- STANDARD -----------------------------------------------------*
015000 77  W-EXCHQIN-FS            PIC X(02).
015100     88  W-EXCHQIN-FS-OK     VALUE '00'.
015200     88  W-EXCHQIN-FS-EOF    VALUE '10'.
015300 77  W-RATESIN-FS            PIC X(02).
015400     88  W-RATESIN-FS-OK     VALUE '00'.
015500 77  W-RATESOUT-FS           PIC X(02).
015600     88  W-RATESOUT-FS-OK    VALUE '00'.
015700 77  W-EQT-EOF-SW            PIC X(01) VALUE 'N'.
015800     88  W-EQT-AT-EOF        VALUE 'Y'.
015900 77  W-EQT-SKIP-COUNT        PIC S9(04) COMP VALUE ZERO.
016000*
016100*--- EXCHANGE QUOTE TABLE - SIX KNOWN EXCHANGES AT MOST --------*
016200 01  ERT-QUOTE-TABLE.
016300     05  ERT-QUOTE-COUNT         PIC S9(04) COMP VALUE ZERO.
016400     05  ERT-QUOTE-ENTRY OCCURS 6 TIMES
016500             INDEXED BY EQT-IDX.
016600         COPY XERTEQ REPLACING 'X' BY 'EQT'.
016700*
016800*--- CURRENT, MIDNIGHT AND NEXT RATE WORKING COPIES -------------*
016900 01  ERT-CURRENT-RATE.
017000     COPY XERTRT REPLACING 'X' BY 'CUR'.
017100 01  ERT-MIDNIGHT-PRESENT        PIC X(01).
017200     88  ERT-MIDNIGHT-PRESENT-YES  VALUE 'Y'.
017300     88  ERT-MIDNIGHT-PRESENT-NO   VALUE 'N'.
017400 01  ERT-MIDNIGHT-RATE.
017500     COPY XERTRT REPLACING 'X' BY 'MID'.
017600 01  ERT-NEXT-RATE.
017700     COPY XERTRT REPLACING 'X' BY 'NXT'.
017800 01  ERT-IS-MIDNIGHT             PIC X(01).
017900     88  ERT-IS-MIDNIGHT-YES     VALUE 'Y'.
018000     88  ERT-IS-MIDNIGHT-NO      VALUE 'N'.
018100*
018200*--- CONFIG PARAMETERS FOR THIS RUN ------------------------------*
018300 01  ERT-CONFIG-PARAMS.
018400     COPY XERTCF REPLACING 'X' BY 'CFG'.
018500*
018600*--- RETURN CODES FROM THE CALCULETTE - GLOBAL PER SHOP --------*
018700*--- STANDARD SO A CONTAINED PARAGRAPH CAN TEST THEM DIRECTLY ---*
018800 01  CR                          PIC 9(02) GLOBAL.
018900 01  RC                          PIC 9(02) GLOBAL.
019000*
019100 PROCEDURE DIVISION.
019200*
019300 0000-MAIN-PROCESS.
019400     PERFORM 0100-INITIALIZE        THRU 0100-EXIT.
019500     PERFORM 0200-READ-QUOTES       THRU 0200-EXIT
019600         UNTIL W-EQT-AT-EOF.
019700     PERFORM 0300-READ-RATES-PARMS  THRU 0300-EXIT.
019800     CALL 'ERTCLC0' USING ERT-QUOTE-TABLE
019900                           ERT-CURRENT-RATE
020000                           ERT-MIDNIGHT-RATE
020100                           ERT-MIDNIGHT-PRESENT
020200                           ERT-CONFIG-PARAMS
020300                           ERT-NEXT-RATE
020400                           ERT-IS-MIDNIGHT
020500                           CR RC
020600         ON EXCEPTION
020700             MOVE 24 TO CR
020800             MOVE 01 TO RC
020900     END-CALL.
021000     IF CR NOT = ZERO
021100         DISPLAY 'ERTBAT0 - ERTCLC0 RETURNED CR=' CR ' RC=' RC
021200     END-IF.
021300     PERFORM 0400-WRITE-RESULT      THRU 0400-EXIT.
021400     PERFORM 0900-TERMINATE         THRU 0900-EXIT.
021500     GOBACK.
021600*
021700*---------------------------------------------------------------*
021800*  0100  OPEN FILES, INITIALISE COUNTERS AND SWITCHES.          *
021900*---------------------------------------------------------------*
022000 0100-INITIALIZE.
022100     OPEN INPUT  EXCHQIN
022200          INPUT  RATESIN
022300          OUTPUT RATESOUT.
022400     MOVE ZERO  TO CR RC.
022500     IF W-EXCHQIN-FS NOT = '00' OR W-RATESIN-FS NOT = '00'
022600         DISPLAY 'ERTBAT0 - OPEN FAILED - EXCHQIN/RATESIN'
022700         MOVE 12 TO CR
022800         MOVE 99 TO RC
022900         GO TO 0100-EXIT
023000     END-IF.
023100     IF ERT-RERUN-SWITCH
023200         DISPLAY 'ERTBAT0 - RERUN INDICATED BY UPSI-0 - '
023300                 'PRIOR CYCLE OUTPUT IS ASSUMED DISCARDED'
023400     END-IF.
023500     MOVE ZERO  TO ERT-QUOTE-COUNT W-EQT-SKIP-COUNT.
023600     MOVE 'N'   TO W-EQT-EOF-SW.
023700 0100-EXIT.
023800     EXIT.
023900*
024000*---------------------------------------------------------------*
024100*  0200  READ ONE EXCHANGE-QUOTE ROW, VALIDATE THE NAME, AND    *
024200*        FILE IT INTO THE QUOTE TABLE.  RUNS UNTIL EOF.         *
024300*---------------------------------------------------------------*
024400 0200-READ-QUOTES.
024500     READ EXCHQIN
024600         AT END
024700             SET W-EQT-AT-EOF TO TRUE
024800         NOT AT END
024900             PERFORM 0210-VALIDATE-EXCH-NAME THRU 0210-EXIT
025000             PERFORM 0220-STORE-QUOTE-ENTRY  THRU 0220-EXIT
025100     END-READ.
025200 0200-EXIT.
025300     EXIT.
025400*
025500*---------------------------------------------------------------*
025600*  0210  ONLY SIX EXCHANGE NAMES ARE RECOGNISED.  AN UNKNOWN    *
025700*        NAME IS LOGGED AND FORCED TO EQT-VALID-NO - IT IS NOT  *
025800*        AN ABORT CONDITION.                                   *
025900*---------------------------------------------------------------*
026000 0210-VALIDATE-EXCH-NAME.
026100     EVALUATE EQT-NAME
026200         WHEN 'BITREX'
026300         WHEN 'LIQUID'
026400         WHEN 'COINBASE'
026500         WHEN 'UPBIT'
026600         WHEN 'OKCOIN'
026700         WHEN 'BINANCE'
026800             CONTINUE
026900         WHEN OTHER
027000             DISPLAY 'ERTBAT0 - UNRECOGNISED EXCHANGE NAME '
027100                     EQT-NAME ' - ROW EXCLUDED FROM MEDIAN'
027200             SET EQT-VALID-NO TO TRUE
027300     END-EVALUATE.
027400 0210-EXIT.
027500     EXIT.
027600*
027700*---------------------------------------------------------------*
027800*  0220  FILE THE ROW INTO THE NEXT FREE TABLE SLOT.  MORE THAN *
027900*        SIX ROWS IS A CONFIGURATION ERROR UPSTREAM - THE EXTRA *
028000*        ROWS ARE COUNTED AND SKIPPED, NOT ABORTED.             *
028100*---------------------------------------------------------------*
028200 0220-STORE-QUOTE-ENTRY.
028300     IF ERT-QUOTE-COUNT >= 6
028400         ADD 1 TO W-EQT-SKIP-COUNT
028500         DISPLAY 'ERTBAT0 - QUOTE TABLE FULL - ROW FOR '
028600                 EQT-NAME ' IGNORED'
028700     ELSE
028800         ADD 1 TO ERT-QUOTE-COUNT
028900         SET EQT-IDX TO ERT-QUOTE-COUNT
029000         MOVE EQT-NAME  TO EQT-NAME  (EQT-IDX)
029100         MOVE EQT-RATE  TO EQT-RATE  (EQT-IDX)
029200         MOVE EQT-VALID TO EQT-VALID (EQT-IDX)
029300     END-IF.
029400 0220-EXIT.
029500     EXIT.
029600*
029700*---------------------------------------------------------------*
029800*  0300  READ THE SINGLE RATES-IN RECORD AND SPREAD IT INTO THE *
029900*        CURRENT/MIDNIGHT/CONFIG WORKING COPIES PASSED DOWN TO  *
030000*        THE CALCULETTE.                                       *
030100*---------------------------------------------------------------*
030200 0300-READ-RATES-PARMS.
030300     READ RATESIN
030400         AT END
030500             DISPLAY 'ERTBAT0 - RATES-IN HAS NO RECORD'
030600             MOVE 12 TO CR
030700             MOVE 98 TO RC
030800     END-READ.
030900     IF W-RATESIN-FS = '00'
031000         MOVE RCU-HBAR-EQUIV      TO CUR-HBAR-EQUIV
031100         MOVE RCU-CENT-EQUIV      TO CUR-CENT-EQUIV
031200         MOVE RCU-EXPIRATION-TIME TO CUR-EXPIRATION-TIME
031300         MOVE RIN-MIDNIGHT-PRESENT TO ERT-MIDNIGHT-PRESENT
031400         MOVE RMD-HBAR-EQUIV      TO MID-HBAR-EQUIV
031500         MOVE RMD-CENT-EQUIV      TO MID-CENT-EQUIV
031600         MOVE RMD-EXPIRATION-TIME TO MID-EXPIRATION-TIME
031700         MOVE RCF-DEFAULT-HBAR-EQUIV TO CFG-DEFAULT-HBAR-EQUIV
031800         MOVE RCF-BOUND              TO CFG-BOUND
031900         MOVE RCF-FLOOR              TO CFG-FLOOR
032000         MOVE RCF-FREQUENCY-SECONDS  TO CFG-FREQUENCY-SECONDS
032100         MOVE RCF-CURRENT-EXPIRATION TO CFG-CURRENT-EXPIRATION
032200     END-IF.
032300 0300-EXIT.
032400     EXIT.
032500*
032600*---------------------------------------------------------------*
032700*  0400  BUILD AND WRITE THE EXCHANGE-RATE-RESULT RECORD.  THE  *
032800*        CURRENT RATE IS PASSED THROUGH UNCHANGED - ONLY THE    *
032900*        NEXT RATE CAME BACK FROM THE CALCULETTE.               *
033000*---------------------------------------------------------------*
033100 0400-WRITE-RESULT.
033200     MOVE CUR-HBAR-EQUIV      TO ER-CUR-HBAR-EQUIV.
033300     MOVE CUR-CENT-EQUIV      TO ER-CUR-CENT-EQUIV.
033400     MOVE CUR-EXPIRATION-TIME TO ER-CUR-EXPIRATION-TIME.
033500     MOVE NXT-HBAR-EQUIV      TO ER-NXT-HBAR-EQUIV.
033600     MOVE NXT-CENT-EQUIV      TO ER-NXT-CENT-EQUIV.
033700     MOVE NXT-EXPIRATION-TIME TO ER-NXT-EXPIRATION-TIME.
033800     MOVE ERT-IS-MIDNIGHT     TO ER-IS-MIDNIGHT.
033900     WRITE RATESOUT-RECORD.
034000     IF W-RATESOUT-FS NOT = '00'
034100         DISPLAY 'ERTBAT0 - WRITE FAILED ON RATESOUT - FS='
034200                 W-RATESOUT-FS
034300     END-IF.
034400 0400-EXIT.
034500     EXIT.
034600*
034700*---------------------------------------------------------------*
034800*  0900  CLOSE FILES AND TELL THE OPERATOR HOW THE CYCLE WENT.  *
034900*---------------------------------------------------------------*
035000 0900-TERMINATE.
035100     DISPLAY 'ERTBAT0 - QUOTES READ=' ERT-QUOTE-COUNT
035200             ' SKIPPED=' W-EQT-SKIP-COUNT
035300             ' RESULT RAW=' W-RATESOUT-RAW.
035400     CLOSE EXCHQIN RATESIN RATESOUT.
035500 0900-EXIT.
035600     EXIT.
