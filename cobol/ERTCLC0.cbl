000100****************************************************************
000200*                                                                *
000300*   PROGRAM-ID  : ERTCLC0                                       *
000400*   SYSTEM      : ERT - HEDERA EXCHANGE RATE TOOL (BATCH SLICE) *
000500*                                                                *
000600*   THIS IS THE RATE CALCULETTE.  GIVEN THE EXCHANGE QUOTE      *
000700*   TABLE, THE CURRENT AND MIDNIGHT RATES AND THE RUN'S CONFIG  *
000800*   PARAMETERS, IT COMPUTES THE NEXT HBAR-EQUIVALENT/CENT-       *
000900*   EQUIVALENT PAIR AND RETURNS IT TO THE CALLER (ERTBAT0).     *
001000*   CALLED ONCE PER RUN - NO FILES ARE OPENED HERE.             *
001100*                                                                *
001200****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     ERTCLC0.
001500 AUTHOR.         T L KIM.
001600 INSTALLATION.   HEDERA COUNCIL OPERATIONS CENTER.
001700 DATE-WRITTEN.   02/14/89.
001800 DATE-COMPILED.
001900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002000****************************************************************
002100*                       C H A N G E   L O G                     *
002200*----------------------------------------------------------------*
002300* DATE       BY   TICKET    DESCRIPTION                          *
002400*----------------------------------------------------------------*
002500* 02/14/89   RJM  ERT-0007  ORIGINAL CUT.  MEDIAN OF BITREX,     *
002600*                           LIQUID AND COINBASE ONLY.  NO CLIP   *
002700*                           OR FLOOR - NEXT RATE WAS ALWAYS THE  *
002800*                           RAW MEDIAN TIMES THE DEFAULT.        *
002900* 09/30/91   RJM  ERT-0031  ADDED 0800 MIDNIGHT CLIP CHECK AND   *
003000*                           THE BOUND/FLOOR PARAMETERS.          *
003100* 08/22/96   DCS  ERT-0071  EXPIRATION ARITHMETIC NOW DRIVEN BY  *
003200*                           CFG-FREQUENCY-SECONDS INSTEAD OF A   *
003300*                           HARD-CODED 3600.                     *
003400* 11/02/98   DCS  ERT-0094  Y2K REMEDIATION.  CONFIRMED ALL      *
003500*                           EXPIRATION FIELDS ARE EPOCH SECONDS, *
003600*                           NOT TWO-DIGIT YEAR DATES.  NO WIDTH  *
003700*                           CHANGE REQUIRED.                     *
003800* 05/03/11   PQO  ERT-0203  ADDED THE 0800 GUARD FOR A MISSING   *
003900*                           MIDNIGHT RATE ON A COLD START - THE  *
004000*                           PROPOSED RATE NOW PASSES THROUGH     *
004100*                           UNCLIPPED IN THAT CASE.              *
004200* 11/19/15   TLK  ERT-0174  WIDENED THE SORT AND QUOTE TABLE TO  *
004300*                           SIX EXCHANGES - SEE XERTEQ.          *
004400* 04/02/18   TLK  ERT-0198  ZERO-GUARD ADDED TO 0800 - A ZERO    *
004500*                           MID-HBAR-EQUIV NO LONGER ABENDS WITH *
004600*                           A SIZE ERROR ON THE 0820 SCALING     *
004700*                           DIVIDE.                              *
004800* 07/14/20   AFE  ERT-0241  0300 NOW EXCLUDES EQT-VALID-NO ROWS  *
004900*                           BEFORE THE SORT, NOT AFTER - A BAD   *
005000*                           QUOTE CAN NO LONGER TILT THE MEDIAN. *
005100* 04/17/24   AFE  ERT-0266  NO FUNCTIONAL CHANGE - REBUILT       *
005200*                           ALONGSIDE THE ERTBAT0 RERUN SWITCH   *
005300*                           WORK.                                *
005400* 02/11/25   AFE  ERT-0271  LINKAGE RETURN CODES RENAMED CRM/RCM *
005500*                           TO MATCH THE SHOP'S CALLED-PROGRAM   *
005600*                           STANDARD - CR/RC IN WORKING STORAGE  *
005700*                           ARE NOW GLOBAL AGAIN.  0320'S INNER  *
005800*                           COMPARE/SWAP PASS REWRITTEN AS A     *
005900*                           BOTTOM-TESTED GO TO LOOP (0325) -    *
006000*                           NO LOGIC CHANGE, JUST THE WALK.      *
006100****************************************************************
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.    IBM-370.
006600 OBJECT-COMPUTER.    IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-1 ON  STATUS IS ERT-DEBUG-TRACE-SWITCH
007000            OFF STATUS IS ERT-NORMAL-TRACE-SWITCH
007100     CLASS ERT-NUMERIC-CLASS IS "0123456789".
007200*
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500*   *** LIBRARIAN CONTROL - DO NOT REMOVE ***
007600 01  SLATVARS              PIC X(122)        VALUE 'SLAT
007700-    'VARS START:07/14/2011:15:07AFE          ERTCLC0 0007000198
007800-    'ERT.PROD.PGM                               SLAT VARS END'.
007900*
008000 01  VERSION                 PIC X(23) VALUE
008100     'ERTCLC0  09 DU 07/14/20'.
008200*
008300*--- STANDALONE COUNTERS AND SWITCHES - 77 LEVEL PER SHOP -------*
008400*--- STANDARD ------------------------------------------------------*
008500 77  W-VALID-COUNT           PIC S9(04) COMP     VALUE ZERO.
008600 77  W-HALF-COUNT            PIC S9(04) COMP     VALUE ZERO.
008700 77  W-HALF-REMAINDER        PIC S9(04) COMP     VALUE ZERO.
008800 77  W-MEDIAN-SW             PIC X(01)           VALUE 'N'.
008900     88  ERT-HAVE-MEDIAN     VALUE 'Y'.
009000     88  ERT-NO-MEDIAN       VALUE 'N'.
009100 77  W-SWAP-SW               PIC X(01)           VALUE 'N'.
009200     88  W-SWAP-MADE         VALUE 'Y'.
009300     88  W-NO-SWAP           VALUE 'N'.
009400 77  W-CHANGE-SW             PIC X(01)           VALUE 'N'.
009500     88  W-CHANGE-IS-SMALL   VALUE 'Y'.
009600     88  W-CHANGE-IS-LARGE   VALUE 'N'.
009700 77  W-NEXT-EXPIRATION-TIME  PIC S9(11) COMP-3   VALUE ZERO.
009800 77  W-MEDIAN-RATE           PIC 9(06)V9(08) COMP-3 VALUE ZERO.
009900 77  W-SORT-SWAP-HOLD        PIC 9(06)V9(08) COMP-3 VALUE ZERO.
010000 77  W-CROSS-LEFT            PIC S9(18) COMP-3   VALUE ZERO.
010100 77  W-CROSS-BOUND           PIC S9(18) COMP-3   VALUE ZERO.
010200 77  W-SCALED-MID-CENT       PIC S9(13) COMP-3   VALUE ZERO.
010300 77  W-BOUND-DELTA           PIC S9(13) COMP-3   VALUE ZERO.
010400 77  W-FLOOR-VALUE           PIC S9(13) COMP-3   VALUE ZERO.
010500 77  W-MIDNIGHT-QUOTIENT     PIC S9(09) COMP     VALUE ZERO.
010600 77  W-MIDNIGHT-REMAINDER    PIC S9(09) COMP     VALUE ZERO.
010700*
010800*--- VALID QUOTES ONLY, SORTED ASCENDING FOR THE MEDIAN ----------*
010900 01  W-SORT-RATES.
011000     05  W-SORT-RATE         OCCURS 6 TIMES
011100             INDEXED BY W-SORT-IDX
011200             PIC 9(06)V9(08) COMP-3.
011300*--- RAW VIEW OF THE SORT TABLE - DUMPED ON A MEDIAN FAILURE -----*
011400 01  W-SORT-RATES-ALT REDEFINES W-SORT-RATES.
011500     05  W-SORT-RATES-RAW    PIC X(48).
011600*
011700*--- SNAPSHOT OF THE MIDNIGHT RATE TAKEN BEFORE 0800 CLIPS THE ---*
011800*--- PROPOSED RATE - FOR THE OPERATOR DISPLAY ONLY ----------------*
011900 01  W-MIDNIGHT-SNAPSHOT.
012000     COPY XERTRT REPLACING 'X' BY 'SNAP'.
012100 01  W-MIDNIGHT-SNAPSHOT-ALT REDEFINES W-MIDNIGHT-SNAPSHOT.
012200     05  W-MIDNIGHT-SNAPSHOT-RAW PIC X(19).
012300*
012400*--- RETURN CODES BACK TO ERTBAT0 - GLOBAL PER SHOP STANDARD -----*
012500 01  CR                          PIC 9(02) GLOBAL.
012600 01  RC                          PIC 9(02) GLOBAL.
012700*
012800 LINKAGE SECTION.
012900*--- EXCHANGE QUOTE TABLE SUPPLIED BY ERTBAT0 - SIX KNOWN --------*
013000*--- EXCHANGES AT MOST -----------------------------------------------*
013100 01  ERT-QUOTE-TABLE.
013200     05  ERT-QUOTE-COUNT         PIC S9(04) COMP.
013300     05  ERT-QUOTE-ENTRY OCCURS 6 TIMES
013400             INDEXED BY EQT-IDX.
013500         COPY XERTEQ REPLACING 'X' BY 'EQT'.
013600*--- RAW VIEW OF THE TABLE - DUMPED IF ERT-QUOTE-COUNT IS OUT OF -*
013700*--- RANGE ON ENTRY --------------------------------------------------*
013800 01  ERT-QUOTE-TABLE-ALT REDEFINES ERT-QUOTE-TABLE.
013900     05  W-QUOTE-TABLE-RAW       PIC X(170).
014000*
014100 01  ERT-CURRENT-RATE.
014200     COPY XERTRT REPLACING 'X' BY 'CUR'.
014300 01  ERT-MIDNIGHT-RATE.
014400     COPY XERTRT REPLACING 'X' BY 'MID'.
014500 01  ERT-MIDNIGHT-PRESENT        PIC X(01).
014600     88  ERT-MIDNIGHT-PRESENT-YES  VALUE 'Y'.
014700     88  ERT-MIDNIGHT-PRESENT-NO   VALUE 'N'.
014800 01  ERT-CONFIG-PARAMS.
014900     COPY XERTCF REPLACING 'X' BY 'CFG'.
015000 01  ERT-NEXT-RATE.
015100     COPY XERTRT REPLACING 'X' BY 'NXT'.
015200 01  ERT-IS-MIDNIGHT             PIC X(01).
015300     88  ERT-IS-MIDNIGHT-YES     VALUE 'Y'.
015400     88  ERT-IS-MIDNIGHT-NO      VALUE 'N'.
015500 01  CRM                         PIC 9(02).
015600 01  RCM                         PIC 9(02).
015700*
015800 PROCEDURE DIVISION USING ERT-QUOTE-TABLE
015900                           ERT-CURRENT-RATE
016000                           ERT-MIDNIGHT-RATE
016100                           ERT-MIDNIGHT-PRESENT
016200                           ERT-CONFIG-PARAMS
016300                           ERT-NEXT-RATE
016400                           ERT-IS-MIDNIGHT
016500                           CRM RCM.
016600*
016700*---------------------------------------------------------------*
016800*  0200  TOP OF THE CALCULETTE.  SORTS THE VALID QUOTES, TAKES  *
016900*        THE MEDIAN IF ANY ARE LEFT, SETS THE EXPIRATIONS, THEN *
017000*        BRANCHES ON WHETHER A MEDIAN WAS AVAILABLE.  FLOOR     *
017100*        ENFORCEMENT RUNS EITHER WAY.                           *
017200*---------------------------------------------------------------*
017300 0200-MAIN-CONTROL.
017400     PERFORM 0100-INITIALIZE         THRU 0100-EXIT.
017500     IF CR = ZERO
017600         PERFORM 0300-SORT-VALID-QUOTES  THRU 0300-EXIT
017700         PERFORM 0400-COMPUTE-MEDIAN     THRU 0400-EXIT
017800         PERFORM 0500-SET-EXPIRATIONS    THRU 0500-EXIT
017900         IF ERT-NO-MEDIAN
018000             PERFORM 0600-CARRY-FORWARD-RATE  THRU 0600-EXIT
018100         ELSE
018200             PERFORM 0700-COMPUTE-PROPOSED-RATE THRU 0700-EXIT
018300         END-IF
018400         PERFORM 0900-ENFORCE-FLOOR      THRU 0900-EXIT
018500         PERFORM 1000-BUILD-RESULT       THRU 1000-EXIT
018600     END-IF.
018700     MOVE CR TO CRM.
018800     MOVE RC TO RCM.
018900     GOBACK.
019000*
019100*---------------------------------------------------------------*
019200*  0100  CLEAR THE WORKING COUNTERS AND SWITCHES AND SANITY     *
019300*        CHECK THE QUOTE COUNT PASSED DOWN FROM ERTBAT0.        *
019400*---------------------------------------------------------------*
019500 0100-INITIALIZE.
019600     MOVE ZERO  TO CR RC W-VALID-COUNT.
019700     MOVE 'N'   TO W-MEDIAN-SW W-SWAP-SW W-CHANGE-SW.
019800     IF ERT-QUOTE-COUNT < ZERO OR ERT-QUOTE-COUNT > 6
019900         DISPLAY 'ERTCLC0 - QUOTE COUNT OUT OF RANGE - RAW='
020000                 W-QUOTE-TABLE-RAW
020100         MOVE 16 TO CR
020200         MOVE 01 TO RC
020300     END-IF.
020400 0100-EXIT.
020500     EXIT.
020600*
020700*---------------------------------------------------------------*
020800*  0300  COPY EVERY EQT-VALID-YES RATE INTO THE SORT TABLE, IN  *
020900*        TABLE ORDER, THEN BUBBLE-SORT IT ASCENDING.            *
021000*---------------------------------------------------------------*
021100 0300-SORT-VALID-QUOTES.
021200     PERFORM 0310-COPY-VALID-RATES THRU 0310-EXIT
021300         VARYING EQT-IDX FROM 1 BY 1
021400             UNTIL EQT-IDX > ERT-QUOTE-COUNT.
021500     IF W-VALID-COUNT > 1
021600         PERFORM 0320-BUBBLE-PASS  THRU 0320-EXIT
021700             UNTIL W-NO-SWAP
021800     END-IF.
021900 0300-EXIT.
022000     EXIT.
022100*
022200 0310-COPY-VALID-RATES.
022300     IF EQT-VALID-YES (EQT-IDX)
022400         ADD 1 TO W-VALID-COUNT
022500         SET W-SORT-IDX TO W-VALID-COUNT
022600         MOVE EQT-RATE (EQT-IDX) TO W-SORT-RATE (W-SORT-IDX)
022700     END-IF.
022800 0310-EXIT.
022900     EXIT.
023000*
023100*---------------------------------------------------------------*
023200*  0320  ONE PASS OF THE BUBBLE SORT.  REPEATED FROM 0300 UNTIL *
023300*        A PASS MAKES NO SWAP.                                 *
023400*---------------------------------------------------------------*
023500 0320-BUBBLE-PASS.
023600     SET W-NO-SWAP  TO TRUE.
023700     SET W-SORT-IDX TO 1.
023800*---------------------------------------------------------------*
023900*  0325  BOTTOM-TESTED COMPARE/SWAP LOOP OVER THE CURRENT PASS. *
024000*        W-SORT-IDX IS STEPPED AND TESTED HERE, NOT IN A        *
024100*        PERFORM VARYING - SHOP STANDARD FOR THIS KIND OF TABLE *
024200*        WALK.                                                 *
024300*---------------------------------------------------------------*
024400 0325-COMPARE-LOOP.
024500     IF W-SORT-IDX >= W-VALID-COUNT
024600         GO TO 0320-EXIT
024700     END-IF.
024800     IF W-SORT-RATE (W-SORT-IDX) > W-SORT-RATE (W-SORT-IDX + 1)
024900         MOVE W-SORT-RATE (W-SORT-IDX)      TO W-SORT-SWAP-HOLD
025000         MOVE W-SORT-RATE (W-SORT-IDX + 1)  TO
025100                 W-SORT-RATE (W-SORT-IDX)
025200         MOVE W-SORT-SWAP-HOLD              TO
025300                 W-SORT-RATE (W-SORT-IDX + 1)
025400         SET W-SWAP-MADE TO TRUE
025500     END-IF.
025600     SET W-SORT-IDX UP BY 1.
025700     GO TO 0325-COMPARE-LOOP.
025800 0320-EXIT.
025900     EXIT.
026000*
026100*---------------------------------------------------------------*
026200*  0400  THE MEDIAN OF THE SORTED VALID QUOTES - THE MIDDLE ONE *
026300*        ON AN ODD COUNT, THE AVERAGE OF THE MIDDLE TWO ON AN   *
026400*        EVEN COUNT.  ZERO VALID QUOTES LEAVES NO MEDIAN AT ALL.*
026500*---------------------------------------------------------------*
026600 0400-COMPUTE-MEDIAN.
026700     IF W-VALID-COUNT = ZERO
026800         SET ERT-NO-MEDIAN TO TRUE
026900     ELSE
027000         SET ERT-HAVE-MEDIAN TO TRUE
027100         DIVIDE W-VALID-COUNT BY 2 GIVING W-HALF-COUNT
027200                 REMAINDER W-HALF-REMAINDER
027300         IF W-HALF-REMAINDER = ZERO
027400             COMPUTE W-MEDIAN-RATE =
027500                     (W-SORT-RATE (W-HALF-COUNT) +
027600                      W-SORT-RATE (W-HALF-COUNT + 1)) / 2
027700         ELSE
027800             ADD 1 TO W-HALF-COUNT
027900             MOVE W-SORT-RATE (W-HALF-COUNT) TO W-MEDIAN-RATE
028000         END-IF
028100     END-IF.
028200 0400-EXIT.
028300     EXIT.
028400*
028500*---------------------------------------------------------------*
028600*  0500  THE CURRENT RATE'S WINDOW IS WHATEVER CFG-CURRENT-     *
028700*        EXPIRATION SAYS IT IS - NOT WHATEVER CAME UP FROM      *
028800*        RATES-IN.  THE NEXT WINDOW OPENS ONE FREQUENCY LATER.  *
028900*---------------------------------------------------------------*
029000 0500-SET-EXPIRATIONS.
029100     MOVE CFG-CURRENT-EXPIRATION TO CUR-EXPIRATION-TIME.
029200     COMPUTE W-NEXT-EXPIRATION-TIME =
029300             CFG-CURRENT-EXPIRATION + CFG-FREQUENCY-SECONDS.
029400 0500-EXIT.
029500     EXIT.
029600*
029700*---------------------------------------------------------------*
029800*  0600  NO VALID QUOTE SURVIVED - THE CURRENT RATIO CARRIES    *
029900*        STRAIGHT FORWARD UNCHANGED INTO THE NEXT WINDOW.       *
030000*---------------------------------------------------------------*
030100 0600-CARRY-FORWARD-RATE.
030200     MOVE CUR-HBAR-EQUIV          TO NXT-HBAR-EQUIV.
030300     MOVE CUR-CENT-EQUIV          TO NXT-CENT-EQUIV.
030400     MOVE W-NEXT-EXPIRATION-TIME  TO NXT-EXPIRATION-TIME.
030500 0600-EXIT.
030600     EXIT.
030700*
030800*---------------------------------------------------------------*
030900*  0700  THE PROPOSED RATE - DEFAULT-HBAR-EQUIV OVER A CENT-    *
031000*        EQUIVALENT TRUNCATED (NOT ROUNDED) FROM THE MEDIAN.    *
031100*        THE MIDNIGHT CLIP IS THEN APPLIED BEFORE THE FLOOR.    *
031200*---------------------------------------------------------------*
031300 0700-COMPUTE-PROPOSED-RATE.
031400     MOVE CFG-DEFAULT-HBAR-EQUIV   TO NXT-HBAR-EQUIV.
031500     COMPUTE NXT-CENT-EQUIV =
031600             W-MEDIAN-RATE * 100 * CFG-DEFAULT-HBAR-EQUIV.
031700     MOVE W-NEXT-EXPIRATION-TIME   TO NXT-EXPIRATION-TIME.
031800     PERFORM 0800-MIDNIGHT-CLIP-CHECK THRU 0800-EXIT.
031900 0700-EXIT.
032000     EXIT.
032100*
032200*---------------------------------------------------------------*
032300*  0800  IF A MIDNIGHT RATE EXISTS, THE PROPOSED RATE MAY NOT   *
032400*        MOVE AWAY FROM IT BY MORE THAN CFG-BOUND.  NO MIDNIGHT *
032500*        RATE ON A COLD START MEANS NO CLIP IS POSSIBLE.  A     *
032600*        ZERO MID-HBAR-EQUIV IS TREATED THE SAME WAY SO THE     *
032700*        0820 SCALING DIVIDE NEVER SEES A ZERO DIVISOR.         *
032800*---------------------------------------------------------------*
032900 0800-MIDNIGHT-CLIP-CHECK.
033000     IF ERT-MIDNIGHT-PRESENT-NO OR MID-HBAR-EQUIV = ZERO
033100         CONTINUE
033200     ELSE
033300         MOVE MID-HBAR-EQUIV      TO SNAP-HBAR-EQUIV
033400         MOVE MID-CENT-EQUIV      TO SNAP-CENT-EQUIV
033500         MOVE MID-EXPIRATION-TIME TO SNAP-EXPIRATION-TIME
033600         PERFORM 0810-SMALL-CHANGE-TEST THRU 0810-EXIT
033700         IF W-CHANGE-IS-LARGE
033800             PERFORM 0820-CLIP-RATE THRU 0820-EXIT
033900             DISPLAY 'ERTCLC0 - MIDNIGHT CLIP APPLIED - SNAPSHOT '
034000                     'RAW=' W-MIDNIGHT-SNAPSHOT-RAW
034100         END-IF
034200     END-IF.
034300 0800-EXIT.
034400     EXIT.
034500*
034600*---------------------------------------------------------------*
034700*  0810  CROSS-MULTIPLY RATHER THAN DIVIDE, SO THE TEST HOLDS   *
034800*        EXACTLY REGARDLESS OF THE TWO RATES' HBAR-EQUIV BASES. *
034900*        WITHIN CFG-BOUND OF THE MIDNIGHT RATE COUNTS AS SMALL. *
035000*---------------------------------------------------------------*
035100 0810-SMALL-CHANGE-TEST.
035200     COMPUTE W-CROSS-LEFT =
035300             MID-CENT-EQUIV * NXT-HBAR-EQUIV -
035400             NXT-CENT-EQUIV * MID-HBAR-EQUIV.
035500     IF W-CROSS-LEFT < ZERO
035600         MULTIPLY W-CROSS-LEFT BY -1 GIVING W-CROSS-LEFT
035700     END-IF.
035800     COMPUTE W-CROSS-BOUND =
035900             CFG-BOUND * MID-HBAR-EQUIV * NXT-HBAR-EQUIV.
036000     IF W-CROSS-LEFT <= W-CROSS-BOUND
036100         SET W-CHANGE-IS-SMALL TO TRUE
036200     ELSE
036300         SET W-CHANGE-IS-LARGE TO TRUE
036400     END-IF.
036500 0810-EXIT.
036600     EXIT.
036700*
036800*---------------------------------------------------------------*
036900*  0820  CLIP THE PROPOSED CENT-EQUIVALENT TO CFG-BOUND OF THE  *
037000*        MIDNIGHT RATE, SCALED ONTO THE PROPOSED HBAR-EQUIV,    *
037100*        MOVING IN WHICHEVER DIRECTION THE PROPOSAL MOVED.      *
037200*---------------------------------------------------------------*
037300 0820-CLIP-RATE.
037400     COMPUTE W-SCALED-MID-CENT =
037500             MID-CENT-EQUIV * NXT-HBAR-EQUIV / MID-HBAR-EQUIV.
037600     COMPUTE W-BOUND-DELTA = CFG-BOUND * NXT-HBAR-EQUIV.
037700     IF NXT-CENT-EQUIV * MID-HBAR-EQUIV >
037800             MID-CENT-EQUIV * NXT-HBAR-EQUIV
037900         COMPUTE NXT-CENT-EQUIV = W-SCALED-MID-CENT + W-BOUND-DELTA
038000     ELSE
038100         COMPUTE NXT-CENT-EQUIV = W-SCALED-MID-CENT - W-BOUND-DELTA
038200     END-IF.
038300 0820-EXIT.
038400     EXIT.
038500*
038600*---------------------------------------------------------------*
038700*  0900  THE NEXT PRICE PER HBAR-EQUIV UNIT MAY NEVER FALL      *
038800*        BELOW CFG-FLOOR - RUNS REGARDLESS OF WHICH BRANCH (0600*
038900*        OR 0700) SET NXT-CENT-EQUIV.                           *
039000*---------------------------------------------------------------*
039100 0900-ENFORCE-FLOOR.
039200     COMPUTE W-FLOOR-VALUE = CFG-FLOOR * NXT-HBAR-EQUIV.
039300     IF W-FLOOR-VALUE > NXT-CENT-EQUIV
039400         MOVE W-FLOOR-VALUE TO NXT-CENT-EQUIV
039500     END-IF.
039600 0900-EXIT.
039700     EXIT.
039800*
039900*---------------------------------------------------------------*
040000*  1000  THE NEXT RATE TAKES EFFECT AT A MIDNIGHT BOUNDARY WHEN *
040100*        ITS EXPIRATION TIME IS AN EXACT MULTIPLE OF 86400      *
040200*        EPOCH SECONDS.  ERT-NEXT-RATE ITSELF WAS ALREADY       *
040300*        BUILT BY 0600/0700/0900 - THIS PARAGRAPH ONLY SETS     *
040400*        THE FLAG ERTBAT0 COPIES INTO THE RESULT RECORD.        *
040500*---------------------------------------------------------------*
040600 1000-BUILD-RESULT.
040700     DIVIDE NXT-EXPIRATION-TIME BY 86400
040800             GIVING W-MIDNIGHT-QUOTIENT
040900             REMAINDER W-MIDNIGHT-REMAINDER.
041000     IF W-MIDNIGHT-REMAINDER = ZERO
041100         SET ERT-IS-MIDNIGHT-YES TO TRUE
041200     ELSE
041300         SET ERT-IS-MIDNIGHT-NO TO TRUE
041400     END-IF.
041500 1000-EXIT.
041600     EXIT.
