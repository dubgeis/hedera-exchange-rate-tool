000100****************************************************************
000200* COPYBOOK    : XERTCF                                         *
000300* DESCRIPTION : RUN PARAMETERS FOR THE RATE CALCULETTE, READ    *
000400*               ONCE PER RUN FROM RATES-IN.  CALLER SUPPLIES    *
000500*               THE ENCLOSING 01, AS WITH XERTRT.               *
000600*                                                                *
000700*     USAGE:                                                   *
000800*         01  ERT-CONFIG-PARAMS.                                *
000900*             COPY XERTCF REPLACING 'X' BY 'CFG'.                *
001000*                                                                *
001100* MAINTENANCE :                                                 *
001200*   1989-02-14  RJM  ERT-0007  ORIGINAL CUT - DEFAULT-HBAR-EQUIV,*
001300*                     BOUND AND FLOOR ONLY.                     *
001400*   1996-08-22  DCS  ERT-0071  ADDED FREQUENCY-SECONDS WHEN THE  *
001500*                     RUN CYCLE BECAME CONFIGURABLE PER NETWORK. *
001600*   2011-05-03  PQO  ERT-0203  ADDED CURRENT-EXPIRATION - TOP-   *
001700*                     OF-NEXT-HOUR NOW COMPUTED UPSTREAM.        *
001800****************************************************************
001900*--- DEFAULT HBAR-EQUIVALENT DENOMINATOR FOR COMPUTED RATES ----*
002000 05  X-DEFAULT-HBAR-EQUIV      PIC S9(09)      COMP-3.
002100*--- MAX ALLOWED CENT-EQUIV DELTA BEFORE CLIPPING KICKS IN -----*
002200 05  X-BOUND                   PIC S9(09)      COMP-3.
002300*--- MINIMUM ALLOWED CENT-EQUIV PRICE PER HBAR-EQUIV UNIT ------*
002400 05  X-FLOOR                   PIC S9(09)      COMP-3.
002500*--- SECONDS ADDED TO CURRENT EXPIRATION FOR THE NEXT WINDOW ---*
002600 05  X-FREQUENCY-SECONDS       PIC S9(09)      COMP-3.
002700*--- EPOCH SECONDS - START OF THE CURRENT RATE'S WINDOW --------*
002800 05  X-CURRENT-EXPIRATION      PIC S9(11)      COMP-3.
002900*--- PAD TO A ROUND WORKING WIDTH FOR FUTURE GROWTH -------------*
003000 05  FILLER                    PIC X(05).
