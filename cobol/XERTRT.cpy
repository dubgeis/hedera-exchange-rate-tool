000100****************************************************************
000200* COPYBOOK    : XERTRT                                         *
000300* DESCRIPTION : ONE HBAR/CENT RATE RATIO.  INCLUDED WITH        *
000400*               REPLACING 'X' BY A CALLER-CHOSEN PREFIX SO THE  *
000500*               SAME LAYOUT SERVES THE CURRENT, MIDNIGHT AND    *
000600*               NEXT RATE GROUPS WITHOUT THREE SEPARATE         *
000700*               COPYBOOKS.  CALLER SUPPLIES THE ENCLOSING 01.   *
000800*                                                                *
000900*     USAGE:                                                   *
001000*         01  ERT-CURRENT-RATE.                                *
001100*             COPY XERTRT REPLACING 'X' BY 'CUR'.               *
001200*                                                                *
001300* MAINTENANCE :                                                 *
001400*   1989-02-14  RJM  ERT-0007  ORIGINAL CUT, DENOMINATOR/        *
001500*                     NUMERATOR PAIR ONLY.                      *
001600*   2004-10-05  TLK  ERT-0118  ADDED EXPIRATION-TIME FIELD SO    *
001700*                     A RATE CARRIES ITS OWN EFFECTIVE WINDOW.   *
001800****************************************************************
001900*--- HBAR-EQUIVALENT (DENOMINATOR SIDE OF THE RATIO) -----------*
002000 05  X-HBAR-EQUIV              PIC S9(09)      COMP-3.
002100*--- CENT-EQUIVALENT, USD CENTS (NUMERATOR SIDE) ----------------*
002200 05  X-CENT-EQUIV              PIC S9(09)      COMP-3.
002300*--- UNIX EPOCH SECONDS AT WHICH THE RATE TAKES/LOSES EFFECT ----*
002400 05  X-EXPIRATION-TIME         PIC S9(11)      COMP-3.
002500*--- PAD TO A ROUND WORKING WIDTH FOR FUTURE GROWTH -------------*
002600 05  FILLER                    PIC X(03).
