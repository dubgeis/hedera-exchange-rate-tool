000100****************************************************************
000200* COPYBOOK    : XERTRS                                         *
000300* DESCRIPTION : EXCHANGE-RATE-RESULT - ONE RECORD WRITTEN TO    *
000400*               EXCHANGE-RATE-OUT PER RUN.  CALLER SUPPLIES THE *
000500*               ENCLOSING 01, AS WITH XERTRT/XERTCF.            *
000600*                                                                *
000700*     USAGE:                                                   *
000800*         01  ERT-RATE-RESULT.                                  *
000900*             COPY XERTRS REPLACING 'X' BY 'ER'.                 *
001000*                                                                *
001100* MAINTENANCE :                                                 *
001200*   1989-03-01  RJM  ERT-0008  ORIGINAL CUT.                     *
001300*   2011-05-03  PQO  ERT-0203  ADDED IS-MIDNIGHT FLAG WHEN THE   *
001400*                     MIDNIGHT CLIP CHECK WAS INTRODUCED.        *
001500****************************************************************
001600 05  X-CURRENT-RATE.
001700*--- RATE PRESENTLY IN EFFECT - PASSED THROUGH UNCHANGED -------*
001800     10  X-CUR-HBAR-EQUIV       PIC S9(09)    COMP-3.
001900     10  X-CUR-CENT-EQUIV       PIC S9(09)    COMP-3.
002000     10  X-CUR-EXPIRATION-TIME  PIC S9(11)    COMP-3.
002100 05  X-NEXT-RATE.
002200*--- NEWLY COMPUTED RATE, EFFECTIVE AT ITS EXPIRATION TIME ------*
002300     10  X-NXT-HBAR-EQUIV       PIC S9(09)    COMP-3.
002400     10  X-NXT-CENT-EQUIV       PIC S9(09)    COMP-3.
002500     10  X-NXT-EXPIRATION-TIME  PIC S9(11)    COMP-3.
002600*--- Y/N - DOES X-NEXT-RATE TAKE EFFECT AT A MIDNIGHT BOUNDARY --*
002700 05  X-IS-MIDNIGHT              PIC X(01).
002800     88  X-IS-MIDNIGHT-YES      VALUE 'Y'.
002900     88  X-IS-MIDNIGHT-NO       VALUE 'N'.
003000*--- PAD TO A ROUND WORKING WIDTH FOR FUTURE GROWTH -------------*
003100 05  FILLER                    PIC X(06).
