000100****************************************************************
000200* COPYBOOK    : XERTEQ                                         *
000300* DESCRIPTION : ONE EXCHANGE QUOTE ROW.  INCLUDED AT LEVEL 10   *
000400*               UNDER A HAND-CODED 05-LEVEL OCCURS TABLE SO THE *
000500*               SAME SIX SLOTS ARE DECLARED IDENTICALLY IN      *
000600*               ERTBAT0'S WORKING STORAGE AND ERTCLC0'S LINKAGE.*
000700*                                                                *
000800*     USAGE:                                                   *
000900*         05  ERT-QUOTE-ENTRY OCCURS 6 TIMES                    *
001000*                 INDEXED BY EQT-IDX.                           *
001100*             COPY XERTEQ REPLACING 'X' BY 'EQT'.                *
001200*                                                                *
001300* MAINTENANCE :                                                 *
001400*   1989-03-01  RJM  ERT-0008  ORIGINAL CUT - BITREX, LIQUID,    *
001500*                     COINBASE ONLY.                            *
001600*   2015-11-19  TLK  ERT-0174  ADDED UPBIT, OKCOIN, BINANCE AND  *
001700*                     WIDENED THE TABLE TO SIX SLOTS.            *
001800****************************************************************
001900*--- EXCHANGE IDENTIFIER: BITREX/LIQUID/COINBASE/UPBIT/OKCOIN/--*
002000*--- BINANCE -----------------------------------------------------*
002100 10  X-NAME                    PIC X(10).
002200*--- HBAR-TO-USD QUOTE REPORTED BY THE EXCHANGE, USD PER HBAR ---*
002300 10  X-RATE                    PIC 9(06)V9(08)   COMP-3.
002400*--- Y/N - DID THIS QUOTE LOAD SUCCESSFULLY AND ENTER THE MEDIAN*
002500 10  X-VALID                   PIC X(01).
002600     88  X-VALID-YES           VALUE 'Y'.
002700     88  X-VALID-NO             VALUE 'N'.
002800*--- PAD TO A ROUND WORKING WIDTH FOR FUTURE GROWTH -------------*
002900 10  FILLER                    PIC X(09).
